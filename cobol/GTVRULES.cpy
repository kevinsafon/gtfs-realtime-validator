000100******************************************************************
000200* GTVRULES.CPYBK                                                 *
000300* TABLE OF VALIDATION RULE DEFINITIONS - RULE CODE, SEVERITY,    *
000400* SHORT TITLE AND FIXED SUFFIX TEXT.  RULES TRIED IN THIS ORDER  *
000500* AGAINST THE TRIP DESCRIPTOR OF EACH GTFS-RT FEED ENTITY.       *
000600******************************************************************
000700*                                                                *
000800* HISTORY OF MODIFICATION:                                      *
000900*---------------------------------------------------------------*
001000* TAG    DATE       DEV     DESCRIPTION                         *
001100*------  ---------- ------  ----------------------------------- *
001200* GRT1A1 14/02/2019 TMPRCS  - GTFS-RT VALIDATOR PHASE 1          *
001300*                           - REQ#51072 INITIAL VERSION - SEVEN  *
001400*                             TRIP-DESCRIPTOR RULES              *
001500*---------------------------------------------------------------*
001600 01  GTV-RULES-INIT-TABLE.
001700     05  FILLER.
001800         10  FILLER    PIC X(04) VALUE "E003".
001900         10  FILLER    PIC X(07) VALUE "ERROR".
002000         10  FILLER    PIC X(60) VALUE
002100             "trip_id does not exist in the GTFS data".
002200         10  FILLER    PIC X(80) VALUE
002300             "does not exist in the GTFS data, schedule_relationship is
002400-            "not ADDED".
002500     05  FILLER.
002600         10  FILLER    PIC X(04) VALUE "E004".
002700         10  FILLER    PIC X(07) VALUE "ERROR".
002800         10  FILLER    PIC X(60) VALUE
002900             "route_id does not exist in the GTFS data".
003000         10  FILLER    PIC X(80) VALUE
003100             "does not exist in the GTFS data".
003200     05  FILLER.
003300         10  FILLER    PIC X(04) VALUE "E016".
003400         10  FILLER    PIC X(07) VALUE "ERROR".
003500         10  FILLER    PIC X(60) VALUE
003600             "trip_id marked ADDED already exists in GTFS data".
003700         10  FILLER    PIC X(80) VALUE
003800             "has schedule_relationship ADDED but is in the GTFS data".
003900     05  FILLER.
004000         10  FILLER    PIC X(04) VALUE "E020".
004100         10  FILLER    PIC X(07) VALUE "ERROR".
004200         10  FILLER    PIC X(60) VALUE
004300             "Invalid start_time format".
004400         10  FILLER    PIC X(80) VALUE
004500             "does not follow the GTFS-rt HH:MM:SS start_time format".
004600     05  FILLER.
004700         10  FILLER    PIC X(04) VALUE "E021".
004800         10  FILLER    PIC X(07) VALUE "ERROR".
004900         10  FILLER    PIC X(60) VALUE
005000             "Invalid start_date format".
005100         10  FILLER    PIC X(80) VALUE
005200             "does not follow the GTFS-rt YYYYMMDD start_date format".
005300     05  FILLER.
005400         10  FILLER    PIC X(04) VALUE "E023".
005500         10  FILLER    PIC X(07) VALUE "ERROR".
005600         10  FILLER    PIC X(60) VALUE
005700             "start_time does not match GTFS initial arrival_time".
005800         10  FILLER    PIC X(80) VALUE
005900             "does not match the GTFS scheduled initial arrival_time".
006000     05  FILLER.
006100         10  FILLER    PIC X(04) VALUE "W006".
006200         10  FILLER    PIC X(07) VALUE "WARNING".
006300         10  FILLER    PIC X(60) VALUE
006400             "trip_id not populated on trip_update or vehicle position".
006500         10  FILLER    PIC X(80) VALUE
006600             "does not have a trip_id in the TripDescriptor".
006700 01  GTV-RULES-TABLE REDEFINES GTV-RULES-INIT-TABLE.
006800     05  GTV-RULE-ENTRY OCCURS 7 TIMES INDEXED BY GTV-RULE-IDX.
006900         10  GTV-RULE-CODE          PIC X(04).
007000         10  GTV-RULE-SEVERITY      PIC X(07).
007100         10  GTV-RULE-TITLE         PIC X(60).
007200         10  GTV-RULE-SUFFIX        PIC X(80).
