000100* GTVROUTE.CPYBK
000200     05  GTV-ROUTE-RECORD             PIC X(040).
000300*                        I-O FORMAT:GTVROUTR  FROM FILE GTVROUTE
000400*                        OF LIBRARY GTVLIB
000500*
000600     05  GTVROUTR  REDEFINES GTV-ROUTE-RECORD.
000700         10  GTV-ROUTE-ID          PIC X(20).
000800*                        STATIC GTFS ROUTE IDENTIFIER
000900         10  FILLER                PIC X(20).
001000*                        RESERVED FOR FUTURE ROUTE-LEVEL ATTRIBUTES
