000100* GTVOCCR.CPYBK
000200     01  GTV-OCCR-RECORD              PIC X(144).
000300*                        OCCURRENCE DETAIL LINE - ONE PER RULE
000400*                        VIOLATION FOUND WHILE SCANNING THE FEED
000500*
000600     01  GTVOCCRR  REDEFINES GTV-OCCR-RECORD.
000700         10  GTV-OCCR-RULE-CODE      PIC X(04).
000800*                        E.G. "E003"  "W006"
000900         10  GTV-OCCR-PREFIX         PIC X(60).
001000*                        CONTEXT STRING - ENTITY/TRIP/VEHICLE/
001100*                        ROUTE IDENTIFYING THE OFFENDING RECORD
001200         10  GTV-OCCR-SUFFIX         PIC X(80).
001300*                        FIXED HUMAN-READABLE RULE SUFFIX TEXT
