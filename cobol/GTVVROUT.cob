000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     GTVVROUT.
000400 AUTHOR.         ONG SK.
000500 INSTALLATION.   GTFS-RT VALIDATION SYSTEM.
000600 DATE-WRITTEN.   11 MAR 1987.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A ROUTE_ID
001100*               AGAINST THE IN-MEMORY STATIC GTFS ROUTE TABLE
001200*               THAT THE CALLING PROGRAM HAS ALREADY LOADED.
001300*               RETURNS FOUND/NOT-FOUND ONLY - THE ROUTE
001400*               TABLE CARRIES NO OTHER ATTRIBUTES.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* ONG SK   11/03/1987 - INITIAL VERSION
001900*                     - GENERIC KEYED-TABLE LOOKUP UTILITY,
002000*                       ORIGINALLY WRITTEN FOR THE OVERNIGHT
002100*                       REFERENCE-TABLE RECONCILIATION SUITE
002200*----------------------------------------------------------------
002300* LIM BH   04/09/1989 - ADDED BINARY (SEARCH ALL) LOOKUP IN PLACE
002400*                       OF THE ORIGINAL LINEAR TABLE SCAN TO
002500*                       MEET OVERNIGHT BATCH WINDOW
002600*----------------------------------------------------------------
002700* TAN SK   14/02/1993 - CR 0441 - ALLOW CALLER-SUPPLIED TABLE
002800*                       SIZE VIA WK-C-VROUT-TAB-COUNT RATHER
002900*                       THAN A FIXED COMPILE-TIME TABLE SIZE
003000*----------------------------------------------------------------
003100* R VENKAT 02/07/1996 - CR 0812 - DISPLAY DIAGNOSTIC ON
003200*                       NOT-FOUND FOR BATCH TROUBLESHOOTING
003300*----------------------------------------------------------------
003400* TMPKLY   08/09/1999 - Y2K COMPLIANCE SWEEP
003500*                     - REVIEWED ALL FIELDS IN THIS PROGRAM,
003600*                       NO 2-DIGIT YEAR FIELDS PRESENT - NO
003700*                       CHANGE REQUIRED, SIGNED OFF
003800*----------------------------------------------------------------
003900* TMPRCS   14/02/2016 - GRT1A1 - GTFS-RT VALIDATOR PHASE 1
004000*                     - REQ#51072 - REPURPOSED THIS GENERIC
004100*                       LOOKUP UTILITY AS THE ROUTE_ID LOOKUP
004200*                       FOR THE NEW GTFS-RT TRIPDESCRIPTOR
004300*                       VALIDATION BATCH
004400*----------------------------------------------------------------
004500* TMPKLJ   19/06/2016 - GRT1B1 - REQ#51340 - CORRECTED
004600*                       SUBSCRIPT USED ON THE NOT-FOUND PATH
004700*                       SO WK-C-VROUT-FOUND IS ALWAYS RESET
004800*                       BEFORE THE SEARCH IS ATTEMPTED
004810*----------------------------------------------------------------
004820* TMPRCS   16/08/2016 - GRT1B3 - REQ#51458 - REMOVED THE
004830*                       NOT-FOUND DISPLAY ADDED BY CR 0812 -
004840*                       THE CALLING PROGRAM ALREADY WRITES AN
004850*                       E004 OCCURRENCE LINE FOR A ROUTE_ID MISS,
004860*                       SO THE DIAGNOSTIC WAS DOUBLING UP ON THE
004870*                       VALIDATION REPORT AND FLOODING THE LOG
004900*================================================================
005000 EJECT
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    NO FILES OWNED BY THIS ROUTINE - THE STATIC ROUTE TABLE
006400*    IS PASSED IN BY THE CALLING PROGRAM VIA LINKAGE.
006500 EJECT
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900*************
007000*    NO FD - SEE ABOVE.
007100
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                        PIC X(24)  VALUE
007500     "** PROGRAM GTVVROUT **".
007600
007700*    ------------------ PROGRAM WORKING STORAGE ------------------
007800 01  WK-C-WORK-AREA.
007900     05  WK-C-FOUND                PIC X(01)  VALUE "Y".
008000     05  WK-C-NOT-FOUND            PIC X(01)  VALUE "N".
008100
008200 01  WK-N-DISPLAY-AREA.
008300     05  WK-N-FOUND-SUB            PIC 9(05)  COMP.
008400 01  WK-C-DISPLAY-AREA REDEFINES WK-N-DISPLAY-AREA.
008500     05  WK-C-FOUND-SUB-D          PIC X(05).
008600
008700 01  WK-N-TAB-COUNT-WORK.
008800     05  WK-N-TAB-COUNT-WK         PIC 9(05).
008900 01  WK-C-TAB-COUNT-WORK REDEFINES WK-N-TAB-COUNT-WORK.
009000     05  WK-C-TAB-COUNT-WK         PIC X(05).
009100
009200 01  WK-N-CALL-COUNT-WORK.
009300     05  WK-N-CALL-COUNT-WK        PIC 9(07).
009400 01  WK-C-CALL-COUNT-WORK REDEFINES WK-N-CALL-COUNT-WORK.
009500     05  WK-C-CALL-COUNT-WK        PIC X(07).
009600
009700 77  WK-N-CALL-COUNT               PIC 9(07)  COMP VALUE ZERO.
009800
009900 LINKAGE SECTION.
010000*****************
010100     COPY GTVVRTL.
010200 EJECT
010300 PROCEDURE DIVISION USING WK-C-VROUT-RECORD.
010400********************************************
010500 MAIN-MODULE.
010600     PERFORM A000-PROCESS-CALLED-ROUTINE
010700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010800     EXIT PROGRAM.
010900
011000*-----------------------------------------------------------------
011100 A000-PROCESS-CALLED-ROUTINE.
011200*-----------------------------------------------------------------
011300     ADD 1 TO WK-N-CALL-COUNT.
011400     MOVE WK-C-NOT-FOUND          TO WK-C-VROUT-FOUND.
011500     MOVE WK-C-VROUT-TAB-COUNT    TO WK-N-TAB-COUNT-WK.
011600
011700     IF  WK-C-VROUT-TAB-COUNT = ZERO
011800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011900
012000     SEARCH ALL WK-C-VROUT-TAB-ENTRY
012100         AT END
012200             MOVE WK-C-NOT-FOUND      TO WK-C-VROUT-FOUND
012300             MOVE WK-N-CALL-COUNT     TO WK-N-FOUND-SUB
012500         WHEN WK-C-VROUT-TAB-ROUTEID (WK-C-VROUT-TAB-IDX)
012600                 = WK-C-VROUT-ROUTEID
012700             MOVE WK-C-FOUND          TO WK-C-VROUT-FOUND
012800     END-SEARCH.
012900
013000*==================================================================
013100 A099-PROCESS-CALLED-ROUTINE-EX.
013200*==================================================================
013300     EXIT.
013400
013500******************************************************************
013600*************** END OF PROGRAM SOURCE - GTVVROUT ***************
013700******************************************************************
