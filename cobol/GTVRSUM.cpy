000100* GTVRSUM.CPYBK
000200     01  GTV-RSUM-RECORD              PIC X(076).
000300*                        RULE-SUMMARY CONTROL-BREAK TOTAL - ONE
000400*                        PER RULE CODE WITH ONE OR MORE OCCURRENCES
000500*
000600     01  GTVRSUMR  REDEFINES GTV-RSUM-RECORD.
000700         10  GTV-RSUM-RULE-CODE      PIC X(04).
000800*                        RULE CODE
000900         10  GTV-RSUM-SEVERITY       PIC X(07).
001000*                        "ERROR" OR "WARNING"
001100         10  GTV-RSUM-TITLE          PIC X(60).
001200*                        SHORT RULE TITLE
001300         10  GTV-RSUM-COUNT          PIC 9(05).
001400*                        NUMBER OF OCCURRENCES FOR THIS RULE
