000100* GTVRTENT.CPYBK
000200     05  GTV-ENTITY-RECORD            PIC X(120).
000300*                        I-O FORMAT:GTVENTR  FROM FILE GTVENT
000400*                        OF LIBRARY GTVLIB  -  GTFS-RT FEED ENTITY
000500*                        (TRIP DESCRIPTOR FIELDS ONLY)
000600*
000700     05  GTVENTR  REDEFINES GTV-ENTITY-RECORD.
000800         10  GTV-ENT-ID              PIC X(20).
000900*                        GTFS-RT FEEDENTITY.ID
001000         10  GTV-ENT-TYPE            PIC X(01).
001100*                        "T" = TRIPUPDATE   "V" = VEHICLEPOSITION
001200         10  GTV-ENT-VEHICLE-ID      PIC X(20).
001300*                        VEHICLE ID (VEHICLEPOSITION ONLY)
001400         10  GTV-ENT-HAS-TRIP-ID     PIC X(01).
001500*                        "Y"/"N" - TRIPDESCRIPTOR.TRIP_ID PRESENT
001600         10  GTV-ENT-TRIP-ID         PIC X(20).
001700*                        TRIPDESCRIPTOR.TRIP_ID
001800         10  GTV-ENT-ROUTE-ID        PIC X(20).
001900*                        TRIPDESCRIPTOR.ROUTE_ID
002000         10  GTV-ENT-SCHED-REL       PIC X(01).
002100*                        "A"=ADDED  "S"=SCHEDULED  " "=UNSET/OTHER
002200         10  GTV-ENT-HAS-START-TIME  PIC X(01).
002300*                        "Y"/"N"
002400         10  GTV-ENT-START-TIME      PIC X(08).
002500*                        EXPECTED CLOCK FORMAT HH:MM:SS
002600         10  GTV-ENT-STARTTM-R REDEFINES GTV-ENT-START-TIME.
002700             15  GTV-STM-HH          PIC XX.                      GRT1A1
002800             15  GTV-STM-COL1        PIC X.                       GRT1A1
002900             15  GTV-STM-MM          PIC XX.                      GRT1A1
003000             15  GTV-STM-COL2        PIC X.                       GRT1A1
003100             15  GTV-STM-SS          PIC XX.                      GRT1A1
003200*                        DIGIT-GROUP VIEW FOR E020 SHAPE CHECK
003300         10  GTV-ENT-HAS-START-DATE  PIC X(01).
003400*                        "Y"/"N"
003500         10  GTV-ENT-START-DATE      PIC X(08).
003600*                        EXPECTED FORMAT YYYYMMDD
003700         10  GTV-ENT-STARTDT-R REDEFINES GTV-ENT-START-DATE.
003800             15  GTV-SDT-YYYY        PIC X(4).                    GRT1A1
003900             15  GTV-SDT-MM          PIC XX.                      GRT1A1
004000             15  GTV-SDT-DD          PIC XX.                      GRT1A1
004100*                        DIGIT-GROUP VIEW FOR E021 SHAPE CHECK
004200         10  FILLER                  PIC X(19).
004300*                        RESERVED FOR FUTURE ENTITY FIELDS
