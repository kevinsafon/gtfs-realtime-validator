000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     GTVVTRIP.
000400 AUTHOR.         ONG SK.
000500 INSTALLATION.   GTFS-RT VALIDATION SYSTEM.
000600 DATE-WRITTEN.   11 MAR 1987.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A TRIP_ID
001100*               AGAINST THE IN-MEMORY STATIC GTFS TRIP TABLE
001200*               THAT THE CALLING PROGRAM HAS ALREADY LOADED.
001300*               RETURNS FOUND/NOT-FOUND PLUS THE MATCHED
001400*               TRIP'S EXACT_TIMES FLAG AND FIRST ARRIVAL
001500*               TIME (SECS) FOR FREQUENCY/SCHEDULE CHECKS.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* ONG SK   11/03/1987 - INITIAL VERSION
002000*                     - GENERIC KEYED-TABLE LOOKUP UTILITY,
002100*                       ORIGINALLY WRITTEN FOR THE OVERNIGHT
002200*                       REFERENCE-TABLE RECONCILIATION SUITE
002300*----------------------------------------------------------------
002400* LIM BH   04/09/1989 - ADDED BINARY (SEARCH ALL) LOOKUP IN PLACE
002500*                       OF THE ORIGINAL LINEAR TABLE SCAN TO
002600*                       MEET OVERNIGHT BATCH WINDOW
002700*----------------------------------------------------------------
002800* TAN SK   14/02/1993 - CR 0441 - ALLOW CALLER-SUPPLIED TABLE
002900*                       SIZE VIA WK-C-VTRIP-TAB-COUNT RATHER
003000*                       THAN A FIXED COMPILE-TIME TABLE SIZE
003100*----------------------------------------------------------------
003200* R VENKAT 02/07/1996 - CR 0812 - DISPLAY DIAGNOSTIC ON
003300*                       NOT-FOUND FOR BATCH TROUBLESHOOTING
003400*----------------------------------------------------------------
003500* TMPKLY   08/09/1999 - Y2K COMPLIANCE SWEEP
003600*                     - REVIEWED ALL FIELDS IN THIS PROGRAM,
003700*                       NO 2-DIGIT YEAR FIELDS PRESENT - NO
003800*                       CHANGE REQUIRED, SIGNED OFF
003900*----------------------------------------------------------------
004000* TMPRCS   14/02/2016 - GRT1A1 - GTFS-RT VALIDATOR PHASE 1
004100*                     - REQ#51072 - REPURPOSED THIS GENERIC
004200*                       LOOKUP UTILITY AS THE TRIP_ID LOOKUP
004300*                       FOR THE NEW GTFS-RT TRIPDESCRIPTOR
004400*                       VALIDATION BATCH - RETURNS
004500*                       EXACT_TIMES FLAG AND FIRST ARRIVAL
004600*                       SECS NEEDED BY E023 FOR SCHEDULE
004700*                       COMPARISON
004800*----------------------------------------------------------------
004900* TMPKLJ   19/06/2016 - GRT1B1 - REQ#51340 - CORRECTED
005000*                       SUBSCRIPT USED ON THE NOT-FOUND PATH
005100*                       SO WK-C-VTRIP-EXACTTMFLG/FARRSECS ARE
005200*                       ALWAYS RESET ON A MISS
005210*----------------------------------------------------------------
005220* TMPRCS   16/08/2016 - GRT1B3 - REQ#51458 - REMOVED THE
005230*                       NOT-FOUND DISPLAY ADDED BY CR 0812.
005240*                       TRIP_ID ABSENT FROM THE STATIC TABLE IS
005250*                       THE EXPECTED OUTCOME FOR AN ADDED TRIP
005260*                       (E003/E016) AND E023 CALLS THIS ROUTINE
005270*                       A SECOND TIME PER RECORD - THE DIAGNOSTIC
005280*                       WAS FLOODING THE BATCH LOG ON FEEDS WITH
005290*                       MANY ADDED TRIPS
005300*================================================================
005400 EJECT
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*    NO FILES OWNED BY THIS ROUTINE - THE STATIC TRIP TABLE
006800*    IS PASSED IN BY THE CALLING PROGRAM VIA LINKAGE.
006900 EJECT
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300*************
007400*    NO FD - SEE ABOVE.
007500
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                        PIC X(24)  VALUE
007900     "** PROGRAM GTVVTRIP **".
008000
008100*    ------------------ PROGRAM WORKING STORAGE ------------------
008200 01  WK-C-WORK-AREA.
008300     05  WK-C-FOUND                PIC X(01)  VALUE "Y".
008400     05  WK-C-NOT-FOUND            PIC X(01)  VALUE "N".
008500
008600 01  WK-N-DISPLAY-AREA.
008700     05  WK-N-FOUND-SUB            PIC 9(05)  COMP.
008800 01  WK-C-DISPLAY-AREA REDEFINES WK-N-DISPLAY-AREA.
008900     05  WK-C-FOUND-SUB-D          PIC X(05).
009000
009100 01  WK-N-ARRIVAL-WORK.
009200     05  WK-N-ARRIVAL-SECS-WK      PIC 9(06).
009300 01  WK-C-ARRIVAL-WORK REDEFINES WK-N-ARRIVAL-WORK.
009400     05  WK-C-ARRIVAL-SECS-WK      PIC X(06).
009500
009600 01  WK-N-EXACT-WORK.
009700     05  WK-N-EXACTTMFLG-WK        PIC 9(01).
009800 01  WK-C-EXACT-WORK REDEFINES WK-N-EXACT-WORK.
009900     05  WK-C-EXACTTMFLG-WK        PIC X(01).
010000
010100 77  WK-N-CALL-COUNT               PIC 9(07)  COMP VALUE ZERO.
010200
010300 LINKAGE SECTION.
010400*****************
010500     COPY GTVVTRL.
010600 EJECT
010700 PROCEDURE DIVISION USING WK-C-VTRIP-RECORD.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     EXIT PROGRAM.
011300
011400*-----------------------------------------------------------------
011500 A000-PROCESS-CALLED-ROUTINE.
011600*-----------------------------------------------------------------
011700     ADD 1 TO WK-N-CALL-COUNT.
011800     MOVE WK-C-NOT-FOUND          TO WK-C-VTRIP-FOUND.
011900     MOVE ZERO                    TO WK-C-VTRIP-EXACTTMFLG
012000                                      WK-C-VTRIP-FARRSECS.
012100
012200     IF  WK-C-VTRIP-TAB-COUNT = ZERO
012300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012400
012500     SEARCH ALL WK-C-VTRIP-TAB-ENTRY
012600         AT END
012700             MOVE WK-C-NOT-FOUND      TO WK-C-VTRIP-FOUND
012800             MOVE WK-N-CALL-COUNT     TO WK-N-FOUND-SUB
013000         WHEN WK-C-VTRIP-TAB-TRIPID (WK-C-VTRIP-TAB-IDX)
013100                 = WK-C-VTRIP-TRIPID
013200             MOVE WK-C-FOUND          TO WK-C-VTRIP-FOUND
013300             MOVE WK-C-VTRIP-TAB-EXACTTMFLG (WK-C-VTRIP-TAB-IDX)
013400                                      TO WK-C-VTRIP-EXACTTMFLG
013500             MOVE WK-C-VTRIP-TAB-FARRSECS (WK-C-VTRIP-TAB-IDX)
013600                                      TO WK-C-VTRIP-FARRSECS
013700     END-SEARCH.
013800
013900*==================================================================
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100*==================================================================
014200     EXIT.
014300
014400******************************************************************
014500*************** END OF PROGRAM SOURCE - GTVVTRIP ***************
014600******************************************************************
