000100* GTVVRTL.CPYBK - LINKAGE INTERFACE FOR CALL "GTVVROUT"
000200*                 ROUTE-ID LOOKUP AGAINST THE STATIC GTFS ROUTE
000300*                 TABLE ALREADY LOADED BY THE CALLING PROGRAM
000400 01  WK-C-VROUT-RECORD.
000500     05  WK-C-VROUT-INPUT.
000600         10  WK-C-VROUT-ROUTEID       PIC X(20).
000700*                        ROUTE_ID TO LOOK UP
000800         10  WK-C-VROUT-TAB-COUNT     PIC 9(05) COMP.
000900*                        NUMBER OF ENTRIES LOADED IN THE TABLE
001000     05  WK-C-VROUT-OUTPUT.
001100         10  WK-C-VROUT-FOUND         PIC X(01).
001200             88  WK-C-VROUT-IS-FOUND        VALUE "Y".
001300             88  WK-C-VROUT-IS-NOT-FOUND    VALUE "N".
001400     05  WK-C-VROUT-ERROR-CD         PIC X(07).
001500     05  WK-C-VROUT-FILE             PIC X(08).
001600     05  WK-C-VROUT-MODE             PIC X(07).
001700     05  WK-C-VROUT-KEY              PIC X(20).
001800     05  WK-C-VROUT-FS               PIC X(02).
001810     05  FILLER                      PIC X(09).
001820*                        RESERVED FOR FUTURE ERROR-RETURN FIELDS
001900     05  WK-C-VROUT-TABLE.
002000         10  WK-C-VROUT-TAB-ENTRY OCCURS 1 TO 999 TIMES
002100                 DEPENDING ON WK-C-VROUT-TAB-COUNT
002200                 ASCENDING KEY IS WK-C-VROUT-TAB-ROUTEID
002300                 INDEXED BY WK-C-VROUT-TAB-IDX.
002400             15  WK-C-VROUT-TAB-ROUTEID    PIC X(20).
