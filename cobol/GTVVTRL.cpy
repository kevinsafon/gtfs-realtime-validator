000100* GTVVTRL.CPYBK - LINKAGE INTERFACE FOR CALL "GTVVTRIP"
000200*                 TRIP-ID LOOKUP AGAINST THE STATIC GTFS TRIP
000300*                 TABLE ALREADY LOADED BY THE CALLING PROGRAM
000400 01  WK-C-VTRIP-RECORD.
000500     05  WK-C-VTRIP-INPUT.
000600         10  WK-C-VTRIP-TRIPID        PIC X(20).
000700*                        TRIP_ID TO LOOK UP
000800         10  WK-C-VTRIP-TAB-COUNT     PIC 9(05) COMP.
000900*                        NUMBER OF ENTRIES LOADED IN THE TABLE
001000     05  WK-C-VTRIP-OUTPUT.
001100         10  WK-C-VTRIP-FOUND         PIC X(01).
001200             88  WK-C-VTRIP-IS-FOUND        VALUE "Y".
001300             88  WK-C-VTRIP-IS-NOT-FOUND    VALUE "N".
001400         10  WK-C-VTRIP-EXACTTMFLG    PIC 9(01).
001500*                        EXACT_TIMES FLAG OF THE MATCHED TRIP
001600         10  WK-C-VTRIP-FARRSECS      PIC 9(06).
001700*                        FIRST ARRIVAL_TIME (SECS) OF MATCHED TRIP
001800     05  WK-C-VTRIP-ERROR-CD         PIC X(07).
001900     05  WK-C-VTRIP-FILE             PIC X(08).
002000     05  WK-C-VTRIP-MODE             PIC X(07).
002100     05  WK-C-VTRIP-KEY              PIC X(20).
002200     05  WK-C-VTRIP-FS               PIC X(02).
002210     05  FILLER                      PIC X(09).
002220*                        RESERVED FOR FUTURE ERROR-RETURN FIELDS
002300     05  WK-C-VTRIP-TABLE.
002400         10  WK-C-VTRIP-TAB-ENTRY OCCURS 1 TO 9999 TIMES
002500                 DEPENDING ON WK-C-VTRIP-TAB-COUNT
002600                 ASCENDING KEY IS WK-C-VTRIP-TAB-TRIPID
002700                 INDEXED BY WK-C-VTRIP-TAB-IDX.
002800             15  WK-C-VTRIP-TAB-TRIPID     PIC X(20).
002900             15  WK-C-VTRIP-TAB-ROUTEID    PIC X(20).
003000             15  WK-C-VTRIP-TAB-EXACTTMFLG PIC 9(01).
003100             15  WK-C-VTRIP-TAB-FARRSECS   PIC 9(06).
