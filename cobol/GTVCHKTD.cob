000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     GTVCHKTD.
000400 AUTHOR.         ONG SK.
000500 INSTALLATION.   GTFS-RT VALIDATION SYSTEM.
000600 DATE-WRITTEN.   11 MAR 1987.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL.
000900*
001000*DESCRIPTION :  OVERNIGHT BATCH REFERENCE-TABLE VALIDATION
001100*               DRIVER.  LOADS TWO STATIC REFERENCE TABLES
001200*               (TRIP AND ROUTE), THEN PASSES EACH TRANSACTION
001300*               RECORD ON THE INPUT FILE THROUGH THE SET OF
001400*               VALIDATION RULES BELOW AND WRITES ONE CONTROL-
001500*               BROKEN EXCEPTION REPORT, ONE SECTION PER RULE.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* ONG SK   11/03/1987 - INITIAL VERSION
002000*                     - GENERIC TWO-TABLE REFERENCE VALIDATION
002100*                       DRIVER FOR THE OVERNIGHT RECONCILIATION
002200*                       SUITE - REPLACES THE OLD CARD-IMAGE
002300*                       VALIDATION JOB STREAM
002400*----------------------------------------------------------------
002500* LIM BH   04/09/1989 - ADDED BINARY (SEARCH ALL) TABLE LOOKUPS
002600*                       VIA CALLED SUBROUTINES TO MEET THE
002700*                       OVERNIGHT BATCH WINDOW
002800*----------------------------------------------------------------
002900* TAN SK   14/02/1993 - CR 0441 - TABLE SIZE NOW DRIVEN BY
003000*                       RECORD COUNTS READ AT LOAD TIME RATHER
003100*                       THAN FIXED COMPILE-TIME LIMITS
003200*----------------------------------------------------------------
003300* R VENKAT 02/07/1996 - CR 0812 - ADDED RULE-BY-RULE OCCURRENCE
003400*                       COUNTERS AND CONTROL-BREAK SUMMARY
003500*                       HEADER PRINTED AHEAD OF EACH RULE'S
003600*                       DETAIL LINES
003700*----------------------------------------------------------------
003800* TMPKLY   08/09/1999 - Y2K COMPLIANCE SWEEP
003900*                     - START-DATE IS CARRIED AS AN 8-BYTE
004000*                       ALPHANUMERIC SHAPE CHECK ONLY, NO
004100*                       2-DIGIT YEAR ARITHMETIC IN THIS PROGRAM
004200*                     - SIGNED OFF
004300*----------------------------------------------------------------
004400* TMPRCS   14/02/2016 - GRT1A1 - GTFS-RT VALIDATOR PHASE 1
004500*                     - REQ#51072 - REPURPOSED THIS DRIVER TO
004600*                       VALIDATE THE TRIPDESCRIPTOR OF EVERY
004700*                       GTFS-RT FEED ENTITY (TRIPUPDATE/
004800*                       VEHICLEPOSITION) AGAINST THE STATIC
004900*                       GTFS TRIP/ROUTE TABLES - SEVEN RULES:
005000*                       W006,E003,E016,E020,E023,E021,E004 -
005100*                       SEE RULE TABLE COPYBOOK GTVRULES FOR
005200*                       TEXT
005300*----------------------------------------------------------------
005400* TMPKLJ   19/06/2016 - GRT1B1 - REQ#51340 - E023 NOW WRITES TO
005500*                       ITS OWN OCCURRENCE LIST/COUNTER INSTEAD
005600*                       OF SHARING E020'S - TESTING SHOWED THE
005700*                       TWO RULES WERE BEING MISCOUNTED TOGETHER
005800*----------------------------------------------------------------
005900* TMPRCS   02/08/2016 - GRT1B2 - REQ#51402 - SKIP RULES 2-6 ON
006000*                       W006 (MISSING TRIP_ID) PER VALIDATION
006100*                       SPEC - PREVIOUSLY FELL THROUGH AND
006200*                       RAISED SPURIOUS E020/E021 ON BLANK
006300*                       TRIP_ID RECORDS
006400*================================================================
006500 EJECT
006600 ENVIRONMENT DIVISION.
006700**********************
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-AS400.
007000 OBJECT-COMPUTER.  IBM-AS400.
007100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007200                   UPSI-0 IS UPSI-SWITCH-0
007300                     ON  STATUS IS U0-ON
007400                     OFF STATUS IS U0-OFF
007500                   UPSI-1 IS UPSI-SWITCH-1
007600                     ON  STATUS IS U1-ON
007700                     OFF STATUS IS U1-OFF.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT GTVTRIP  ASSIGN TO DATABASE-GTVTRIN
008200             ORGANIZATION IS SEQUENTIAL
008300             FILE STATUS IS WK-C-GTVTRIP-FS.
008400
008500     SELECT GTVROUTE ASSIGN TO DATABASE-GTVRTIN
008600             ORGANIZATION IS SEQUENTIAL
008700             FILE STATUS IS WK-C-GTVROUTE-FS.
008800
008900     SELECT GTVENT   ASSIGN TO DATABASE-GTVENTIN
009000             ORGANIZATION IS SEQUENTIAL
009100             FILE STATUS IS WK-C-GTVENT-FS.
009200
009300     SELECT GTVRPT   ASSIGN TO DATABASE-GTVRPT
009400             ORGANIZATION IS SEQUENTIAL
009500             FILE STATUS IS WK-C-GTVRPT-FS.
009600 EJECT
009700 DATA DIVISION.
009800***************
009900 FILE SECTION.
010000*************
010100 FD  GTVTRIP
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WK-C-GTVTRIP.
010400 01  WK-C-GTVTRIP.
010500     COPY DDS-ALL-FORMATS OF GTVTRIP.
010600 01  WK-C-GTVTRIP-1.
010700     COPY GTVTRIP.
010800
010900 FD  GTVROUTE
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS WK-C-GTVROUTE.
011200 01  WK-C-GTVROUTE.
011300     COPY DDS-ALL-FORMATS OF GTVROUTE.
011400 01  WK-C-GTVROUTE-1.
011500     COPY GTVROUTE.
011600
011700 FD  GTVENT
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS WK-C-GTVENT.
012000 01  WK-C-GTVENT.
012100     COPY DDS-ALL-FORMATS OF GTVENT.
012200 01  WK-C-GTVENT-1.
012300     COPY GTVRTENT.
012400
012500 FD  GTVRPT
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS WK-C-GTVRPT.
012800 01  WK-C-GTVRPT                   PIC X(150).
012900 EJECT
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER                        PIC X(24)  VALUE
013300     "** PROGRAM GTVCHKTD **".
013400
013500*    ------------------ FILE STATUS WORK AREA -------------------
013600 01  WK-C-FILE-STATUS-AREA.
013700     05  WK-C-GTVTRIP-FS           PIC X(02).
013800     05  WK-C-GTVROUTE-FS          PIC X(02).
013900     05  WK-C-GTVENT-FS            PIC X(02).
014000     05  WK-C-GTVRPT-FS            PIC X(02).
014100
014200 01  WK-C-EOF-SWITCHES.
014300     05  WK-C-GTVTRIP-EOF          PIC X(01)  VALUE "N".
014400         88  WK-88-GTVTRIP-EOF         VALUE "Y".
014500     05  WK-C-GTVROUTE-EOF         PIC X(01)  VALUE "N".
014600         88  WK-88-GTVROUTE-EOF        VALUE "Y".
014700     05  WK-C-GTVENT-EOF           PIC X(01)  VALUE "N".
014800         88  WK-88-GTVENT-EOF          VALUE "Y".
014900
015000*    ---------- STATIC TRIP / ROUTE TABLES + CALL AREAS ----------
015100*    THE SAME LINKAGE COPYBOOKS USED BY THE CALLED LOOKUP
015200*    ROUTINES ARE COPIED HERE AS ORDINARY WORKING-STORAGE SO
015300*    THE TABLE IS LOADED ONCE AND PASSED DOWN BY REFERENCE ON
015400*    EVERY CALL - NO DUPLICATE TABLE DECLARATION IS NEEDED.
015500     COPY GTVVTRL.
015600     COPY GTVVRTL.
015700
015800*    ---------------- VALIDATION RULE TEXT TABLE -----------------
015900     COPY GTVRULES.
016000
016100*    ------------------- OCCURRENCE WORK LINE --------------------
016200     COPY GTVOCCR.
016300
016400*    -------------------- RULE SUMMARY LINE ----------------------
016500     COPY GTVRSUM.
016600
016700*    ------------- PER-RULE IN-MEMORY OCCURRENCE LISTS -----------
016800 01  WK-N-E003-COUNT               PIC 9(05)  COMP VALUE ZERO.
016900 01  WK-C-E003-TABLE.
017000     05  WK-C-E003-ENTRY OCCURS 1 TO 5000 TIMES
017100             DEPENDING ON WK-N-E003-COUNT
017200             INDEXED BY WK-C-E003-IDX.
017300         10  WK-C-E003-PREFIX      PIC X(60).
017400
017500 01  WK-N-E004-COUNT               PIC 9(05)  COMP VALUE ZERO.
017600 01  WK-C-E004-TABLE.
017700     05  WK-C-E004-ENTRY OCCURS 1 TO 5000 TIMES
017800             DEPENDING ON WK-N-E004-COUNT
017900             INDEXED BY WK-C-E004-IDX.
018000         10  WK-C-E004-PREFIX      PIC X(60).
018100
018200 01  WK-N-E016-COUNT               PIC 9(05)  COMP VALUE ZERO.
018300 01  WK-C-E016-TABLE.
018400     05  WK-C-E016-ENTRY OCCURS 1 TO 5000 TIMES
018500             DEPENDING ON WK-N-E016-COUNT
018600             INDEXED BY WK-C-E016-IDX.
018700         10  WK-C-E016-PREFIX      PIC X(60).
018800
018900 01  WK-N-E020-COUNT               PIC 9(05)  COMP VALUE ZERO.
019000 01  WK-C-E020-TABLE.
019100     05  WK-C-E020-ENTRY OCCURS 1 TO 5000 TIMES
019200             DEPENDING ON WK-N-E020-COUNT
019300             INDEXED BY WK-C-E020-IDX.
019400         10  WK-C-E020-PREFIX      PIC X(60).
019500
019600 01  WK-N-E021-COUNT               PIC 9(05)  COMP VALUE ZERO.
019700 01  WK-C-E021-TABLE.
019800     05  WK-C-E021-ENTRY OCCURS 1 TO 5000 TIMES
019900             DEPENDING ON WK-N-E021-COUNT
020000             INDEXED BY WK-C-E021-IDX.
020100         10  WK-C-E021-PREFIX      PIC X(60).
020200
020300 01  WK-N-E023-COUNT               PIC 9(05)  COMP VALUE ZERO.
020400 01  WK-C-E023-TABLE.
020500     05  WK-C-E023-ENTRY OCCURS 1 TO 5000 TIMES
020600             DEPENDING ON WK-N-E023-COUNT
020700             INDEXED BY WK-C-E023-IDX.
020800         10  WK-C-E023-PREFIX      PIC X(60).
020900
021000 01  WK-N-W006-COUNT               PIC 9(05)  COMP VALUE ZERO.
021100 01  WK-C-W006-TABLE.
021200     05  WK-C-W006-ENTRY OCCURS 1 TO 5000 TIMES
021300             DEPENDING ON WK-N-W006-COUNT
021400             INDEXED BY WK-C-W006-IDX.
021500         10  WK-C-W006-PREFIX      PIC X(60).
021600
021700*    ---------------- REPORT PRINT-LINE WORK AREAS ---------------
021800 01  WK-C-RPT-HEADER-LINE.
021900     05  FILLER                    PIC X(05)  VALUE "RULE ".
022000     05  WK-C-RPT-HDR-CODE         PIC X(04).
022100     05  FILLER                    PIC X(01)  VALUE SPACE.
022200     05  WK-C-RPT-HDR-SEVERITY     PIC X(07).
022300     05  FILLER                    PIC X(01)  VALUE SPACE.
022400     05  WK-C-RPT-HDR-TITLE        PIC X(60).
022500     05  FILLER                    PIC X(08)  VALUE "  COUNT:".
022600     05  WK-C-RPT-HDR-COUNT        PIC ZZZZ9.
022700     05  FILLER                    PIC X(14)  VALUE SPACES.
022800
022900 01  WK-C-RPT-DETAIL-LINE.
023000     05  FILLER                    PIC X(04)  VALUE SPACES.
023100     05  WK-C-RPT-DTL-PREFIX       PIC X(60).
023200     05  FILLER                    PIC X(01)  VALUE SPACE.
023300     05  WK-C-RPT-DTL-SUFFIX       PIC X(80).
023400     05  FILLER                    PIC X(05)  VALUE SPACES.
023500
023600*    --------------- E020/E023 START-TIME SHAPE WORK -------------
023700 01  WK-N-E020-WORK.
023800     05  WK-N-E020-HH              PIC 9(02).
023900     05  WK-N-E020-MM              PIC 9(02).
024000     05  WK-N-E020-SS              PIC 9(02).
024100 01  WK-C-E020-WORK REDEFINES WK-N-E020-WORK.
024200     05  WK-C-E020-HH              PIC X(02).
024300     05  WK-C-E020-MM              PIC X(02).
024400     05  WK-C-E020-SS              PIC X(02).
024500
024600 01  WK-N-E021-WORK.
024700     05  WK-N-E021-YYYY            PIC 9(04).
024800     05  WK-N-E021-MM              PIC 9(02).
024900     05  WK-N-E021-DD              PIC 9(02).
025000 01  WK-C-E021-WORK REDEFINES WK-N-E021-WORK.
025100     05  WK-C-E021-YYYY            PIC X(04).
025200     05  WK-C-E021-MM              PIC X(02).
025300     05  WK-C-E021-DD              PIC X(02).
025400
025500*    -------------- E023 ARRIVAL-TIME CLOCK BUILD AREA -----------
025600 01  WK-N-CLOCK-SECS               PIC 9(06)  COMP.
025700 01  WK-N-CLOCK-HH                 PIC 9(04)  COMP.
025800 01  WK-N-CLOCK-MINSECS            PIC 9(06)  COMP.
025900 01  WK-N-CLOCK-MM                 PIC 9(04)  COMP.
026000 01  WK-N-CLOCK-SS                 PIC 9(04)  COMP.
026100 01  WK-C-CLOCK-LINE.
026200     05  WK-C-CLOCK-HH             PIC 9(02).
026300     05  FILLER                    PIC X(01)  VALUE ":".
026400     05  WK-C-CLOCK-MM             PIC 9(02).
026500     05  FILLER                    PIC X(01)  VALUE ":".
026600     05  WK-C-CLOCK-SS             PIC 9(02).
026700
026800*    ----------------- MISCELLANEOUS WORK AREA -------------------
026900 01  WK-C-WORK-AREA.
027000     05  WK-C-GOOD-SHAPE           PIC X(01).
027100         88  WK-88-GOOD-SHAPE          VALUE "Y".
027200     05  WK-C-CALL-PREFIX          PIC X(60).
027300
027400 01  WK-N-STAT-AREA.
027500     05  WK-N-ENTITY-COUNT         PIC 9(07)  COMP  VALUE ZERO.
027600     05  WK-N-RULE-HIT-COUNT       PIC 9(07)  COMP  VALUE ZERO.
027700 01  WK-C-STAT-AREA REDEFINES WK-N-STAT-AREA.
027800     05  WK-C-ENTITY-COUNT         PIC X(07).
027900     05  WK-C-RULE-HIT-COUNT       PIC X(07).
028000
028100 77  WK-N-SUB                      PIC 9(05)  COMP  VALUE ZERO.
028200 EJECT
028300 PROCEDURE DIVISION.
028400********************
028500 MAIN-MODULE.
028600     PERFORM A000-INITIALIZATION
028700        THRU A099-INITIALIZATION-EX.
028800
028900     PERFORM B000-LOAD-REFERENCE-DATA
029000        THRU B099-LOAD-REFERENCE-DATA-EX.
029100
029200     PERFORM C000-PROCESS-ENTITIES
029300        THRU C099-PROCESS-ENTITIES-EX.
029400
029500     PERFORM F000-WRITE-REPORT
029600        THRU F099-WRITE-REPORT-EX.
029700
029800     PERFORM Z000-END-PROGRAM-ROUTINE
029900        THRU Z999-END-PROGRAM-ROUTINE-EX.
030000
030100     STOP RUN.
030200
030300*-----------------------------------------------------------------
030400 A000-INITIALIZATION.
030500*-----------------------------------------------------------------
030600     OPEN INPUT  GTVTRIP.
030700     IF  WK-C-GTVTRIP-FS NOT = "00"
030800         DISPLAY "GTVCHKTD - OPEN FILE ERROR - GTVTRIP"
030900         DISPLAY "FILE STATUS IS " WK-C-GTVTRIP-FS
031000         GO TO Y900-ABNORMAL-TERMINATION.
031100
031200     OPEN INPUT  GTVROUTE.
031300     IF  WK-C-GTVROUTE-FS NOT = "00"
031400         DISPLAY "GTVCHKTD - OPEN FILE ERROR - GTVROUTE"
031500         DISPLAY "FILE STATUS IS " WK-C-GTVROUTE-FS
031600         GO TO Y900-ABNORMAL-TERMINATION.
031700
031800     OPEN INPUT  GTVENT.
031900     IF  WK-C-GTVENT-FS NOT = "00"
032000         DISPLAY "GTVCHKTD - OPEN FILE ERROR - GTVENT"
032100         DISPLAY "FILE STATUS IS " WK-C-GTVENT-FS
032200         GO TO Y900-ABNORMAL-TERMINATION.
032300
032400     OPEN OUTPUT GTVRPT.
032500     IF  WK-C-GTVRPT-FS NOT = "00"
032600         DISPLAY "GTVCHKTD - OPEN FILE ERROR - GTVRPT"
032700         DISPLAY "FILE STATUS IS " WK-C-GTVRPT-FS
032800         GO TO Y900-ABNORMAL-TERMINATION.
032900
033000     MOVE ZERO TO WK-C-VTRIP-TAB-COUNT
033100                  WK-C-VROUT-TAB-COUNT
033200                  WK-N-E003-COUNT
033300                  WK-N-E004-COUNT
033400                  WK-N-E016-COUNT
033500                  WK-N-E020-COUNT
033600                  WK-N-E021-COUNT
033700                  WK-N-E023-COUNT
033800                  WK-N-W006-COUNT.
033900
034000*==================================================================
034100 A099-INITIALIZATION-EX.
034200*==================================================================
034300     EXIT.
034400 EJECT
034500*-----------------------------------------------------------------
034600 B000-LOAD-REFERENCE-DATA.
034700*-----------------------------------------------------------------
034800     PERFORM B100-LOAD-TRIP-TABLE
034900        THRU B199-LOAD-TRIP-TABLE-EX
035000             UNTIL WK-88-GTVTRIP-EOF.
035100
035200     PERFORM B200-LOAD-ROUTE-TABLE
035300        THRU B299-LOAD-ROUTE-TABLE-EX
035400             UNTIL WK-88-GTVROUTE-EOF.
035500
035600*==================================================================
035700 B099-LOAD-REFERENCE-DATA-EX.
035800*==================================================================
035900     EXIT.
036000
036100*-----------------------------------------------------------------
036200 B100-LOAD-TRIP-TABLE.
036300*-----------------------------------------------------------------
036400     READ GTVTRIP
036500         AT END
036600             SET WK-88-GTVTRIP-EOF TO TRUE
036700             GO TO B199-LOAD-TRIP-TABLE-EX.
036800
036900     IF  WK-C-GTVTRIP-FS NOT = "00"
037000         DISPLAY "GTVCHKTD - READ FILE ERROR - GTVTRIP"
037100         DISPLAY "FILE STATUS IS " WK-C-GTVTRIP-FS
037200         GO TO Y900-ABNORMAL-TERMINATION.
037300
037400     ADD 1 TO WK-C-VTRIP-TAB-COUNT.
037500     SET WK-C-VTRIP-TAB-IDX TO WK-C-VTRIP-TAB-COUNT.
037600     MOVE GTV-TRIP-ID        TO WK-C-VTRIP-TAB-TRIPID
037700                                             (WK-C-VTRIP-TAB-IDX).
037800     MOVE GTV-TRIP-ROUTE-ID  TO WK-C-VTRIP-TAB-ROUTEID
037900                                             (WK-C-VTRIP-TAB-IDX).
038000     MOVE GTV-TRIP-EXACTTMFLG TO WK-C-VTRIP-TAB-EXACTTMFLG
038100                                             (WK-C-VTRIP-TAB-IDX).
038200     MOVE GTV-TRIP-FARRSECS  TO WK-C-VTRIP-TAB-FARRSECS
038300                                             (WK-C-VTRIP-TAB-IDX).
038400
038500*==================================================================
038600 B199-LOAD-TRIP-TABLE-EX.
038700*==================================================================
038800     EXIT.
038900
039000*-----------------------------------------------------------------
039100 B200-LOAD-ROUTE-TABLE.
039200*-----------------------------------------------------------------
039300     READ GTVROUTE
039400         AT END
039500             SET WK-88-GTVROUTE-EOF TO TRUE
039600             GO TO B299-LOAD-ROUTE-TABLE-EX.
039700
039800     IF  WK-C-GTVROUTE-FS NOT = "00"
039900         DISPLAY "GTVCHKTD - READ FILE ERROR - GTVROUTE"
040000         DISPLAY "FILE STATUS IS " WK-C-GTVROUTE-FS
040100         GO TO Y900-ABNORMAL-TERMINATION.
040200
040300     ADD 1 TO WK-C-VROUT-TAB-COUNT.
040400     SET WK-C-VROUT-TAB-IDX TO WK-C-VROUT-TAB-COUNT.
040500     MOVE GTV-ROUTE-ID       TO WK-C-VROUT-TAB-ROUTEID
040600                                             (WK-C-VROUT-TAB-IDX).
040700
040800*==================================================================
040900 B299-LOAD-ROUTE-TABLE-EX.
041000*==================================================================
041100     EXIT.
041200 EJECT
041300*-----------------------------------------------------------------
041400 C000-PROCESS-ENTITIES.
041500*-----------------------------------------------------------------
041600     PERFORM C100-READ-ENTITY
041700        THRU C199-READ-ENTITY-EX
041800             UNTIL WK-88-GTVENT-EOF.
041900
042000*==================================================================
042100 C099-PROCESS-ENTITIES-EX.
042200*==================================================================
042300     EXIT.
042400
042500*-----------------------------------------------------------------
042600 C100-READ-ENTITY.
042700*-----------------------------------------------------------------
042800     READ GTVENT
042900         AT END
043000             SET WK-88-GTVENT-EOF TO TRUE
043100             GO TO C199-READ-ENTITY-EX.
043200
043300     IF  WK-C-GTVENT-FS NOT = "00"
043400         DISPLAY "GTVCHKTD - READ FILE ERROR - GTVENT"
043500         DISPLAY "FILE STATUS IS " WK-C-GTVENT-FS
043600         GO TO Y900-ABNORMAL-TERMINATION.
043700
043800     ADD 1 TO WK-N-ENTITY-COUNT.
043900
044000     IF  GTV-ENT-TYPE = "T" OR GTV-ENT-TYPE = "V"
044100         PERFORM C200-APPLY-RULES
044200            THRU C299-APPLY-RULES-EX.
044300
044400*==================================================================
044500 C199-READ-ENTITY-EX.
044600*==================================================================
044700     EXIT.
044800
044900*-----------------------------------------------------------------
045000 C200-APPLY-RULES.
045100*-----------------------------------------------------------------
045200     IF  GTV-ENT-HAS-TRIP-ID = "N"
045300         PERFORM D100-RULE-W006
045400            THRU D199-RULE-W006-EX
045500         GO TO C299-APPLY-RULES-EX.
045600
045700     PERFORM D200-RULE-E003-E016
045800        THRU D299-RULE-E003-E016-EX.
045900
046000     PERFORM D300-RULE-E020
046100        THRU D399-RULE-E020-EX.
046200
046300     IF  WK-88-GOOD-SHAPE
046400         PERFORM D400-RULE-E023
046500            THRU D499-RULE-E023-EX.
046600
046700     PERFORM D500-RULE-E021
046800        THRU D599-RULE-E021-EX.
046900
047000     PERFORM D600-RULE-E004
047100        THRU D699-RULE-E004-EX.
047200
047300*==================================================================
047400 C299-APPLY-RULES-EX.
047500*==================================================================
047600     EXIT.
047700 EJECT
047800*-----------------------------------------------------------------
047900 D100-RULE-W006.
048000*-----------------------------------------------------------------
048100*    RULE W006 - trip_id NOT POPULATED ON THE TRIPDESCRIPTOR.
048200     STRING "entity ID "     DELIMITED BY SIZE
048300            GTV-ENT-ID       DELIMITED BY SPACE
048400                             INTO WK-C-CALL-PREFIX.
048500
048600     ADD 1 TO WK-N-W006-COUNT.
048700     SET WK-C-W006-IDX TO WK-N-W006-COUNT.
048800     MOVE WK-C-CALL-PREFIX TO WK-C-W006-PREFIX (WK-C-W006-IDX).
048900
049000*==================================================================
049100 D199-RULE-W006-EX.
049200*==================================================================
049300     EXIT.
049400
049500*-----------------------------------------------------------------
049600 D200-RULE-E003-E016.
049700*-----------------------------------------------------------------
049800*    RULE E003/E016 - trip_id EXISTENCE VS SCHEDULE_RELATIONSHIP
049900*    = ADDED.  CALLS GTVVTRIP TO SEARCH THE STATIC TRIP TABLE.
050000     MOVE GTV-ENT-TRIP-ID      TO WK-C-VTRIP-TRIPID.
050100     CALL "GTVVTRIP" USING WK-C-VTRIP-RECORD.
050400
050500     IF  WK-C-VTRIP-IS-NOT-FOUND
050600         IF  GTV-ENT-SCHED-REL NOT = "A"
050700             PERFORM D210-BUILD-TRIP-PREFIX
050800                THRU D219-BUILD-TRIP-PREFIX-EX
050900             ADD 1 TO WK-N-E003-COUNT
051000             SET WK-C-E003-IDX TO WK-N-E003-COUNT
051100             MOVE WK-C-CALL-PREFIX TO WK-C-E003-PREFIX
051200                                             (WK-C-E003-IDX)
051300         END-IF
051400     ELSE
051500         IF  GTV-ENT-SCHED-REL = "A"
051600             PERFORM D210-BUILD-TRIP-PREFIX
051700                THRU D219-BUILD-TRIP-PREFIX-EX
051800             ADD 1 TO WK-N-E016-COUNT
051900             SET WK-C-E016-IDX TO WK-N-E016-COUNT
052000             MOVE WK-C-CALL-PREFIX TO WK-C-E016-PREFIX
052100                                             (WK-C-E016-IDX)
052200         END-IF
052300     END-IF.
052400
052500*==================================================================
052600 D299-RULE-E003-E016-EX.
052700*==================================================================
052800     EXIT.
052900
053000*-----------------------------------------------------------------
053100 D210-BUILD-TRIP-PREFIX.
053200*-----------------------------------------------------------------
053300*    BUILDS "trip_id xxx" OR, FOR A VEHICLEPOSITION ENTITY,
053400*    "vehicle_id xxx trip_id xxx" PER THE ENTITY TYPE.
053500     IF  GTV-ENT-TYPE = "V"
053600         STRING "vehicle_id "     DELIMITED BY SIZE
053700                GTV-ENT-VEHICLE-ID DELIMITED BY SPACE
053800                " trip_id "       DELIMITED BY SIZE
053900                GTV-ENT-TRIP-ID   DELIMITED BY SPACE
054000                                  INTO WK-C-CALL-PREFIX
054100     ELSE
054200         STRING "trip_id "        DELIMITED BY SIZE
054300                GTV-ENT-TRIP-ID   DELIMITED BY SPACE
054400                                  INTO WK-C-CALL-PREFIX
054500     END-IF.
054600
054700*==================================================================
054800 D219-BUILD-TRIP-PREFIX-EX.
054900*==================================================================
055000     EXIT.
055100 EJECT
055200*-----------------------------------------------------------------
055300 D300-RULE-E020.
055400*-----------------------------------------------------------------
055500*    RULE E020 - start_time SHAPE CHECK - HH:MM:SS, HH/MM/SS ALL
055600*    NUMERIC, COLUMN 3 AND 6 MUST BE A COLON, MM AND SS 00-59.
055700*    HH IS NOT RANGE-CHECKED (GTFS AFTER-MIDNIGHT TRIPS MAY
055800*    EXCEED 23).
055900     MOVE "Y" TO WK-C-GOOD-SHAPE.
056000
056100     IF  GTV-ENT-HAS-START-TIME = "Y"
056200         MOVE GTV-STM-HH   TO WK-C-E020-HH
056300         MOVE GTV-STM-MM   TO WK-C-E020-MM
056400         MOVE GTV-STM-SS   TO WK-C-E020-SS
056500         IF  GTV-STM-COL1 NOT = ":"  OR
056600             GTV-STM-COL2 NOT = ":"  OR
056700             WK-C-E020-HH  IS NOT NUMERIC OR
056800             WK-C-E020-MM  IS NOT NUMERIC OR
056900             WK-C-E020-SS  IS NOT NUMERIC OR
057000             WK-N-E020-MM  > 59             OR
057100             WK-N-E020-SS  > 59
057200             MOVE "N" TO WK-C-GOOD-SHAPE
057300             PERFORM D210-BUILD-TRIP-PREFIX
057400                THRU D219-BUILD-TRIP-PREFIX-EX
057500             STRING WK-C-CALL-PREFIX    DELIMITED BY SPACE
057600                    " start_time is "   DELIMITED BY SIZE
057700                    GTV-ENT-START-TIME  DELIMITED BY SIZE
057800                                        INTO WK-C-CALL-PREFIX
057900             ADD 1 TO WK-N-E020-COUNT
058000             SET WK-C-E020-IDX TO WK-N-E020-COUNT
058100             MOVE WK-C-CALL-PREFIX TO WK-C-E020-PREFIX
058200                                             (WK-C-E020-IDX)
058300         END-IF
058400     END-IF.
058500
058600*==================================================================
058700 D399-RULE-E020-EX.
058800*==================================================================
058900     EXIT.
059000 EJECT
059100*-----------------------------------------------------------------
059200 D400-RULE-E023.
059300*-----------------------------------------------------------------
059400*    RULE E023 - start_time MUST MATCH THE GTFS SCHEDULED FIRST
059500*    ARRIVAL_TIME FOR THIS TRIP_ID, UNLESS THE TRIP IS A
059600*    FREQUENCY-BASED TRIP (EXACT_TIMES 0 OR 1 - NO SINGLE FIRST
059700*    ARRIVAL_TIME APPLIES) OR start_time/trip_id IS ABSENT.
059800     IF  GTV-ENT-HAS-START-TIME = "N"
059900         GO TO D499-RULE-E023-EX.
060000
060100     IF  GTV-ENT-TRIP-ID = SPACES
060200         GO TO D499-RULE-E023-EX.
060300
060400     MOVE GTV-ENT-TRIP-ID      TO WK-C-VTRIP-TRIPID.
060500     CALL "GTVVTRIP" USING WK-C-VTRIP-RECORD.
060600
060700     IF  WK-C-VTRIP-IS-NOT-FOUND
060800         GO TO D499-RULE-E023-EX.
060900
061000     IF  WK-C-VTRIP-EXACTTMFLG = 0 OR WK-C-VTRIP-EXACTTMFLG = 1
061100         GO TO D499-RULE-E023-EX.
061200
061300     MOVE WK-C-VTRIP-FARRSECS TO WK-N-CLOCK-SECS.
061400     DIVIDE WK-N-CLOCK-SECS BY 3600
061500         GIVING WK-N-CLOCK-HH REMAINDER WK-N-CLOCK-MINSECS.
061600     DIVIDE WK-N-CLOCK-MINSECS BY 60
061700         GIVING WK-N-CLOCK-MM REMAINDER WK-N-CLOCK-SS.
061800     MOVE WK-N-CLOCK-HH TO WK-C-CLOCK-HH.
061900     MOVE WK-N-CLOCK-MM TO WK-C-CLOCK-MM.
062000     MOVE WK-N-CLOCK-SS TO WK-C-CLOCK-SS.
062100
062200     IF  GTV-ENT-START-TIME NOT = WK-C-CLOCK-LINE
062300         STRING "GTFS-rt trip_id "   DELIMITED BY SIZE
062400                GTV-ENT-TRIP-ID      DELIMITED BY SPACE
062500                " start_time is "    DELIMITED BY SIZE
062600                GTV-ENT-START-TIME   DELIMITED BY SIZE
062700                " and GTFS initial arrival_time is "
062800                                     DELIMITED BY SIZE
062900                WK-C-CLOCK-LINE      DELIMITED BY SIZE
063000                                     INTO WK-C-CALL-PREFIX
063100         ADD 1 TO WK-N-E023-COUNT
063200         SET WK-C-E023-IDX TO WK-N-E023-COUNT
063300         MOVE WK-C-CALL-PREFIX TO WK-C-E023-PREFIX
063400                                         (WK-C-E023-IDX)
063500     END-IF.
063600
063700*==================================================================
063800 D499-RULE-E023-EX.
063900*==================================================================
064000     EXIT.
064100 EJECT
064200*-----------------------------------------------------------------
064300 D500-RULE-E021.
064400*-----------------------------------------------------------------
064500*    RULE E021 - start_date SHAPE CHECK - 8 NUMERIC DIGITS
064600*    (YYYYMMDD).  CALENDAR VALIDITY IS NOT CHECKED.
064700     IF  GTV-ENT-HAS-START-DATE = "Y"
064800         MOVE GTV-SDT-YYYY TO WK-C-E021-YYYY
064900         MOVE GTV-SDT-MM   TO WK-C-E021-MM
065000         MOVE GTV-SDT-DD   TO WK-C-E021-DD
065100         IF  WK-C-E021-YYYY IS NOT NUMERIC OR
065200             WK-C-E021-MM   IS NOT NUMERIC OR
065300             WK-C-E021-DD   IS NOT NUMERIC
065400             PERFORM D210-BUILD-TRIP-PREFIX
065500                THRU D219-BUILD-TRIP-PREFIX-EX
065600             STRING WK-C-CALL-PREFIX    DELIMITED BY SPACE
065700                    " start_date is "   DELIMITED BY SIZE
065800                    GTV-ENT-START-DATE  DELIMITED BY SIZE
065900                                        INTO WK-C-CALL-PREFIX
066000             ADD 1 TO WK-N-E021-COUNT
066100             SET WK-C-E021-IDX TO WK-N-E021-COUNT
066200             MOVE WK-C-CALL-PREFIX TO WK-C-E021-PREFIX
066300                                             (WK-C-E021-IDX)
066400         END-IF
066500     END-IF.
066600
066700*==================================================================
066800 D599-RULE-E021-EX.
066900*==================================================================
067000     EXIT.
067100 EJECT
067200*-----------------------------------------------------------------
067300 D600-RULE-E004.
067400*-----------------------------------------------------------------
067500*    RULE E004 - route_id NOT BLANK AND NOT FOUND IN THE STATIC
067600*    GTFS ROUTE TABLE.  CALLS GTVVROUT TO SEARCH THE TABLE.
067700     IF  GTV-ENT-ROUTE-ID = SPACES
067800         GO TO D699-RULE-E004-EX.
067900
068000     MOVE GTV-ENT-ROUTE-ID     TO WK-C-VROUT-ROUTEID.
068100     CALL "GTVVROUT" USING WK-C-VROUT-RECORD.
068200
068300     IF  WK-C-VROUT-IS-NOT-FOUND
068400         IF  GTV-ENT-TYPE = "V"
068500             STRING "vehicle_id "      DELIMITED BY SIZE
068600                    GTV-ENT-VEHICLE-ID DELIMITED BY SPACE
068700                    " route_id "       DELIMITED BY SIZE
068800                    GTV-ENT-ROUTE-ID   DELIMITED BY SPACE
068900                                       INTO WK-C-CALL-PREFIX
069000         ELSE
069100             STRING "route_id "        DELIMITED BY SIZE
069200                    GTV-ENT-ROUTE-ID   DELIMITED BY SPACE
069300                                       INTO WK-C-CALL-PREFIX
069400         END-IF
069500         ADD 1 TO WK-N-E004-COUNT
069600         SET WK-C-E004-IDX TO WK-N-E004-COUNT
069700         MOVE WK-C-CALL-PREFIX TO WK-C-E004-PREFIX
069800                                         (WK-C-E004-IDX)
069900     END-IF.
070000
070100*==================================================================
070200 D699-RULE-E004-EX.
070300*==================================================================
070400     EXIT.
070500 EJECT
070600*-----------------------------------------------------------------
070700 F000-WRITE-REPORT.
070800*-----------------------------------------------------------------
070900*    CONTROL-BREAK REPORT - ONE SECTION PER RULE CODE, FIXED
071000*    ORDER E003,E004,E016,E020,E021,E023,W006 - RULES WITH ZERO
071100*    OCCURRENCES PRODUCE NO SECTION AT ALL.
071200     SET GTV-RULE-IDX TO 1.
071300     PERFORM F900-WRITE-RULE-SECTION
071400        THRU F999-WRITE-RULE-SECTION-EX
071500             VARYING GTV-RULE-IDX FROM 1 BY 1
071600                 UNTIL GTV-RULE-IDX > 7.
071700
071800*==================================================================
071900 F099-WRITE-REPORT-EX.
072000*==================================================================
072100     EXIT.
072200
072300*-----------------------------------------------------------------
072400 F900-WRITE-RULE-SECTION.
072500*-----------------------------------------------------------------
072600     MOVE ZERO TO WK-N-RULE-HIT-COUNT.
072700     IF  GTV-RULE-CODE (GTV-RULE-IDX) = "E003"
072800         MOVE WK-N-E003-COUNT TO WK-N-RULE-HIT-COUNT
072900     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E004"
073000         MOVE WK-N-E004-COUNT TO WK-N-RULE-HIT-COUNT
073100     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E016"
073200         MOVE WK-N-E016-COUNT TO WK-N-RULE-HIT-COUNT
073300     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E020"
073400         MOVE WK-N-E020-COUNT TO WK-N-RULE-HIT-COUNT
073500     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E021"
073600         MOVE WK-N-E021-COUNT TO WK-N-RULE-HIT-COUNT
073700     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E023"
073800         MOVE WK-N-E023-COUNT TO WK-N-RULE-HIT-COUNT
073900     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "W006"
074000         MOVE WK-N-W006-COUNT TO WK-N-RULE-HIT-COUNT
074100     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
074200
074300     IF  WK-N-RULE-HIT-COUNT = ZERO
074400         GO TO F999-WRITE-RULE-SECTION-EX.
074500
074600     MOVE GTV-RULE-CODE     (GTV-RULE-IDX) TO GTV-RSUM-RULE-CODE.
074610     MOVE GTV-RULE-SEVERITY (GTV-RULE-IDX) TO GTV-RSUM-SEVERITY.
074620     MOVE GTV-RULE-TITLE    (GTV-RULE-IDX) TO GTV-RSUM-TITLE.
074630     MOVE WK-N-RULE-HIT-COUNT               TO GTV-RSUM-COUNT.
074640*                        GTV-RSUM-RECORD HOLDS THE CONTROL-BREAK
074650*                        TOTALS LINE BUILD AREA - SEE GTVRSUM.CPY
074700     MOVE GTV-RSUM-RULE-CODE                TO WK-C-RPT-HDR-CODE.
074800     MOVE GTV-RSUM-SEVERITY                 TO WK-C-RPT-HDR-SEVERITY.
074900     MOVE GTV-RSUM-TITLE                    TO WK-C-RPT-HDR-TITLE.
074910     MOVE GTV-RSUM-COUNT                    TO WK-C-RPT-HDR-COUNT.
075000
075100     MOVE SPACES  TO WK-C-GTVRPT.
075200     MOVE WK-C-RPT-HEADER-LINE TO WK-C-GTVRPT.
075300     WRITE WK-C-GTVRPT.
075400     IF  WK-C-GTVRPT-FS NOT = "00"
075500         DISPLAY "GTVCHKTD - WRITE FILE ERROR - GTVRPT"
075600         DISPLAY "FILE STATUS IS " WK-C-GTVRPT-FS
075700         GO TO Y900-ABNORMAL-TERMINATION.
075800
075900     IF  GTV-RULE-CODE (GTV-RULE-IDX) = "E003"
076000         PERFORM F910-WRITE-E003-DETAILS
076100            THRU F919-WRITE-E003-DETAILS-EX
076200     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E004"
076300         PERFORM F920-WRITE-E004-DETAILS
076400            THRU F929-WRITE-E004-DETAILS-EX
076500     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E016"
076600         PERFORM F930-WRITE-E016-DETAILS
076700            THRU F939-WRITE-E016-DETAILS-EX
076800     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E020"
076900         PERFORM F940-WRITE-E020-DETAILS
077000            THRU F949-WRITE-E020-DETAILS-EX
077100     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E021"
077200         PERFORM F950-WRITE-E021-DETAILS
077300            THRU F959-WRITE-E021-DETAILS-EX
077400     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "E023"
077500         PERFORM F960-WRITE-E023-DETAILS
077600            THRU F969-WRITE-E023-DETAILS-EX
077700     ELSE IF GTV-RULE-CODE (GTV-RULE-IDX) = "W006"
077800         PERFORM F970-WRITE-W006-DETAILS
077900            THRU F979-WRITE-W006-DETAILS-EX
078000     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.
078100
078200*==================================================================
078300 F999-WRITE-RULE-SECTION-EX.
078400*==================================================================
078500     EXIT.
078600 EJECT
078700*-----------------------------------------------------------------
078800 F910-WRITE-E003-DETAILS.
078900*-----------------------------------------------------------------
079000     SET WK-C-E003-IDX TO 1.
079100     PERFORM F911-WRITE-ONE-E003-LINE
079200        THRU F911-WRITE-ONE-E003-LINE-EX
079300             VARYING WK-C-E003-IDX FROM 1 BY 1
079400                 UNTIL WK-C-E003-IDX > WK-N-E003-COUNT.
079500
079600*==================================================================
079700 F919-WRITE-E003-DETAILS-EX.
079800*==================================================================
079900     EXIT.
080000
080100*-----------------------------------------------------------------
080200 F911-WRITE-ONE-E003-LINE.
080300*-----------------------------------------------------------------
080400     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
080410     MOVE WK-C-E003-PREFIX (WK-C-E003-IDX) TO GTV-OCCR-PREFIX.
080420     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
080430*                        GTV-OCCR-RECORD HOLDS THE DETAIL LINE
080440*                        BUILD AREA - SEE GTVOCCR.CPY
080500     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
080510     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
080600     MOVE SPACES TO WK-C-GTVRPT.
080700     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
080800     WRITE WK-C-GTVRPT.
080900
081000*==================================================================
081100 F911-WRITE-ONE-E003-LINE-EX.
081200*==================================================================
081300     EXIT.
081400 EJECT
081500*-----------------------------------------------------------------
081600 F920-WRITE-E004-DETAILS.
081700*-----------------------------------------------------------------
081800     SET WK-C-E004-IDX TO 1.
081900     PERFORM F921-WRITE-ONE-E004-LINE
082000        THRU F921-WRITE-ONE-E004-LINE-EX
082100             VARYING WK-C-E004-IDX FROM 1 BY 1
082200                 UNTIL WK-C-E004-IDX > WK-N-E004-COUNT.
082300
082400*==================================================================
082500 F929-WRITE-E004-DETAILS-EX.
082600*==================================================================
082700     EXIT.
082800
082900*-----------------------------------------------------------------
083000 F921-WRITE-ONE-E004-LINE.
083100*-----------------------------------------------------------------
083200     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
083210     MOVE WK-C-E004-PREFIX (WK-C-E004-IDX) TO GTV-OCCR-PREFIX.
083220     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
083300     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
083310     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
083400     MOVE SPACES TO WK-C-GTVRPT.
083500     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
083600     WRITE WK-C-GTVRPT.
083700
083800*==================================================================
083900 F921-WRITE-ONE-E004-LINE-EX.
084000*==================================================================
084100     EXIT.
084200 EJECT
084300*-----------------------------------------------------------------
084400 F930-WRITE-E016-DETAILS.
084500*-----------------------------------------------------------------
084600     SET WK-C-E016-IDX TO 1.
084700     PERFORM F931-WRITE-ONE-E016-LINE
084800        THRU F931-WRITE-ONE-E016-LINE-EX
084900             VARYING WK-C-E016-IDX FROM 1 BY 1
085000                 UNTIL WK-C-E016-IDX > WK-N-E016-COUNT.
085100
085200*==================================================================
085300 F939-WRITE-E016-DETAILS-EX.
085400*==================================================================
085500     EXIT.
085600
085700*-----------------------------------------------------------------
085800 F931-WRITE-ONE-E016-LINE.
085900*-----------------------------------------------------------------
086000     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
086010     MOVE WK-C-E016-PREFIX (WK-C-E016-IDX) TO GTV-OCCR-PREFIX.
086020     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
086100     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
086110     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
086200     MOVE SPACES TO WK-C-GTVRPT.
086300     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
086400     WRITE WK-C-GTVRPT.
086500
086600*==================================================================
086700 F931-WRITE-ONE-E016-LINE-EX.
086800*==================================================================
086900     EXIT.
087000 EJECT
087100*-----------------------------------------------------------------
087200 F940-WRITE-E020-DETAILS.
087300*-----------------------------------------------------------------
087400     SET WK-C-E020-IDX TO 1.
087500     PERFORM F941-WRITE-ONE-E020-LINE
087600        THRU F941-WRITE-ONE-E020-LINE-EX
087700             VARYING WK-C-E020-IDX FROM 1 BY 1
087800                 UNTIL WK-C-E020-IDX > WK-N-E020-COUNT.
087900
088000*==================================================================
088100 F949-WRITE-E020-DETAILS-EX.
088200*==================================================================
088300     EXIT.
088400
088500*-----------------------------------------------------------------
088600 F941-WRITE-ONE-E020-LINE.
088700*-----------------------------------------------------------------
088800     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
088810     MOVE WK-C-E020-PREFIX (WK-C-E020-IDX) TO GTV-OCCR-PREFIX.
088820     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
088900     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
088910     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
089000     MOVE SPACES TO WK-C-GTVRPT.
089100     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
089200     WRITE WK-C-GTVRPT.
089300
089400*==================================================================
089500 F941-WRITE-ONE-E020-LINE-EX.
089600*==================================================================
089700     EXIT.
089800 EJECT
089900*-----------------------------------------------------------------
090000 F950-WRITE-E021-DETAILS.
090100*-----------------------------------------------------------------
090200     SET WK-C-E021-IDX TO 1.
090300     PERFORM F951-WRITE-ONE-E021-LINE
090400        THRU F951-WRITE-ONE-E021-LINE-EX
090500             VARYING WK-C-E021-IDX FROM 1 BY 1
090600                 UNTIL WK-C-E021-IDX > WK-N-E021-COUNT.
090700
090800*==================================================================
090900 F959-WRITE-E021-DETAILS-EX.
091000*==================================================================
091100     EXIT.
091200
091300*-----------------------------------------------------------------
091400 F951-WRITE-ONE-E021-LINE.
091500*-----------------------------------------------------------------
091600     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
091610     MOVE WK-C-E021-PREFIX (WK-C-E021-IDX) TO GTV-OCCR-PREFIX.
091620     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
091700     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
091710     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
091800     MOVE SPACES TO WK-C-GTVRPT.
091900     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
092000     WRITE WK-C-GTVRPT.
092100
092200*==================================================================
092300 F951-WRITE-ONE-E021-LINE-EX.
092400*==================================================================
092500     EXIT.
092600 EJECT
092700*-----------------------------------------------------------------
092800 F960-WRITE-E023-DETAILS.
092900*-----------------------------------------------------------------
093000     SET WK-C-E023-IDX TO 1.
093100     PERFORM F961-WRITE-ONE-E023-LINE
093200        THRU F961-WRITE-ONE-E023-LINE-EX
093300             VARYING WK-C-E023-IDX FROM 1 BY 1
093400                 UNTIL WK-C-E023-IDX > WK-N-E023-COUNT.
093500
093600*==================================================================
093700 F969-WRITE-E023-DETAILS-EX.
093800*==================================================================
093900     EXIT.
094000
094100*-----------------------------------------------------------------
094200 F961-WRITE-ONE-E023-LINE.
094300*-----------------------------------------------------------------
094400     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
094410     MOVE WK-C-E023-PREFIX (WK-C-E023-IDX) TO GTV-OCCR-PREFIX.
094420     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
094500     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
094510     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
094600     MOVE SPACES TO WK-C-GTVRPT.
094700     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
094800     WRITE WK-C-GTVRPT.
094900
095000*==================================================================
095100 F961-WRITE-ONE-E023-LINE-EX.
095200*==================================================================
095300     EXIT.
095400 EJECT
095500*-----------------------------------------------------------------
095600 F970-WRITE-W006-DETAILS.
095700*-----------------------------------------------------------------
095800     SET WK-C-W006-IDX TO 1.
095900     PERFORM F971-WRITE-ONE-W006-LINE
096000        THRU F971-WRITE-ONE-W006-LINE-EX
096100             VARYING WK-C-W006-IDX FROM 1 BY 1
096200                 UNTIL WK-C-W006-IDX > WK-N-W006-COUNT.
096300
096400*==================================================================
096500 F979-WRITE-W006-DETAILS-EX.
096600*==================================================================
096700     EXIT.
096800
096900*-----------------------------------------------------------------
097000 F971-WRITE-ONE-W006-LINE.
097100*-----------------------------------------------------------------
097200     MOVE GTV-RULE-CODE (GTV-RULE-IDX)     TO GTV-OCCR-RULE-CODE.
097210     MOVE WK-C-W006-PREFIX (WK-C-W006-IDX) TO GTV-OCCR-PREFIX.
097220     MOVE GTV-RULE-SUFFIX (GTV-RULE-IDX)   TO GTV-OCCR-SUFFIX.
097300     MOVE GTV-OCCR-PREFIX                  TO WK-C-RPT-DTL-PREFIX.
097310     MOVE GTV-OCCR-SUFFIX                  TO WK-C-RPT-DTL-SUFFIX.
097400     MOVE SPACES TO WK-C-GTVRPT.
097500     MOVE WK-C-RPT-DETAIL-LINE TO WK-C-GTVRPT.
097600     WRITE WK-C-GTVRPT.
097700
097800*==================================================================
097900 F971-WRITE-ONE-W006-LINE-EX.
098000*==================================================================
098100     EXIT.
098200 EJECT
098300*-----------------------------------------------------------------
098400 Y900-ABNORMAL-TERMINATION.
098500*-----------------------------------------------------------------
098600     PERFORM Z000-END-PROGRAM-ROUTINE
098700        THRU Z999-END-PROGRAM-ROUTINE-EX.
098800     DISPLAY "GTVCHKTD - ABNORMAL TERMINATION".
098900     STOP RUN.
099000
099100*-----------------------------------------------------------------
099200 Z000-END-PROGRAM-ROUTINE.
099300*-----------------------------------------------------------------
099400     IF  WK-C-GTVTRIP-FS  = "00"
099500         CLOSE GTVTRIP.
099600     IF  WK-C-GTVROUTE-FS = "00"
099700         CLOSE GTVROUTE.
099800     IF  WK-C-GTVENT-FS   = "00"
099900         CLOSE GTVENT.
100000     IF  WK-C-GTVRPT-FS   = "00"
100100         CLOSE GTVRPT.
100200
100300*==================================================================
100400 Z999-END-PROGRAM-ROUTINE-EX.
100500*==================================================================
100600     EXIT.
100700
100800******************************************************************
100900*************** END OF PROGRAM SOURCE - GTVCHKTD ***************
101000******************************************************************
