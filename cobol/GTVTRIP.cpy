000100* GTVTRIP.CPYBK
000200     05  GTV-TRIP-RECORD              PIC X(060).
000300*  05  GTV-TRIP-RECORD              PIC X(047).                   GRT1A1
000400*                        I-O FORMAT:GTVTRIPR  FROM FILE GTVTRIP
000500*                        OF LIBRARY GTVLIB
000600*
000700     05  GTVTRIPR  REDEFINES GTV-TRIP-RECORD.
000800         10  GTV-TRIP-ID           PIC X(20).
000900*                        STATIC GTFS TRIP IDENTIFIER
001000         10  GTV-TRIP-ROUTE-ID     PIC X(20).
001100*                        ROUTE THE TRIP BELONGS TO
001200         10  GTV-TRIP-EXACTTMFLG   PIC 9(01).
001300*                        EXACT_TIMES FLAG - 0/1 = FREQUENCY TRIP
001400*                        BLANK/9 = NOT A FREQUENCY TRIP
001500         10  GTV-TRIP-FARRSECS     PIC 9(06).
001600*                        FIRST STOP_TIME ARRIVAL_TIME - SECONDS
001700*                        SINCE MIDNIGHT (POSIX-OF-DAY)
001800         10  FILLER                PIC X(13).
001900*                        RESERVED FOR FUTURE TRIP-LEVEL INDICATORS
